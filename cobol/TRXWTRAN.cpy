000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      trxwtran.cpy                                            *
000140*      (C) Copyright IBM Corp. 2001. All Rights Reserved.      *
000150*                                                              *
000160* Element of the Transaction Ingest batch suite.               *
000170*               @BANNER_END@                                   *
000180*                                                              *
000190*--------------------------------------------------------------*
000200*
000210* The description of one parsed transaction detail is placed
000220* in a copy book as a matter of convenience -- it is built by
000230* TRX0100's CSV split logic and passed on to TRX0200 unchanged,
000240* so both programs must agree on the layout byte for byte.
000250*
000260* Amounts and the timestamp are carried as text (TRAN-AMOUNT-TEXT
000270* / TRAN-TIMESTAMP) as read from the input line -- TRAN-AMOUNT
000280* below is only populated once TRX0200 has proven the text
000290* parses as a signed decimal; until then it stays at zero and
000300* must not be trusted by the caller.
000310*
000320     05  TRAN-DETAIL.
000330         10  TRAN-ID                     PIC X(30) VALUE SPACES.
000340         10  TRAN-TYPE                   PIC X(20) VALUE SPACES.
000350         10  TRAN-AMOUNT-TEXT            PIC X(15) VALUE SPACES.
000360         10  TRAN-AMOUNT                 PIC S9(9)V9(2) COMP-3
000370                                                   VALUE 0.
000380         10  TRAN-TIMESTAMP              PIC X(20) VALUE SPACES.
000390         10  TRAN-CUSTOMER-ID            PIC X(20) VALUE SPACES.
000400         10  TRAN-METADATA-RAW           PIC X(200) VALUE SPACES.
000410     05  FILLER                          PIC X(10) VALUE SPACES.
