000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      trxlparm.cpy                                            *
000140*      (C) Copyright IBM Corp. 2001. All Rights Reserved.      *
000150*                                                              *
000160* Element of the Transaction Ingest batch suite.               *
000170*               @BANNER_END@                                   *
000180*                                                              *
000190*--------------------------------------------------------------*
000200*
000210* Commarea-style parameter block passed by TRX0100 to TRX0200
000220* on every CALL. TRX0100 loads TRAN-DETAIL (TRXWTRAN.cpy) before
000230* the call; TRX0200 fills in PARM-VALID-SW, PARM-REJECT-REASON,
000240* and (on a valid record) PARM-EVT-CATEGORY and returns.
000250* Nothing in this block outlives one CALL -- TRX0200 keeps no
000260* record-to-record memory of its own.
000270*
000280     05  TRX-CALL-PARM.
000290         10  PARM-VALID-SW               PIC X(01) VALUE 'N'.
000300             88  PARM-RECORD-VALID                 VALUE 'Y'.
000310             88  PARM-RECORD-INVALID               VALUE 'N'.
000320         10  PARM-REJECT-REASON          PIC X(30) VALUE SPACES.
000330         10  PARM-EVT-CATEGORY           PIC X(06) VALUE SPACES.
000340     05  FILLER                          PIC X(10) VALUE SPACES.
