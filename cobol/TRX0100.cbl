000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     TRX0100.
000300 AUTHOR.         D. KILBRIDE.
000400 INSTALLATION.   IBM PD TOOLS.
000500 DATE-WRITTEN.   MARCH 1991.
000600 DATE-COMPILED.
000700 SECURITY.       NON-CONFIDENTIAL.
000800*
000900*****************************************************************
001000*                                                                *
001100*               @BANNER_START@                                  *
001200*      trx0100.cbl                                              *
001300*      (C) Copyright IBM Corp. 1991. All Rights Reserved.       *
001400*                                                                *
001500* Element of the Transaction Ingest batch suite.                *
001600*               @BANNER_END@                                    *
001700*                                                                *
001800*****************************************************************
001900*     DESCRIPTION
002000*
002100* Main driver for the transaction ingest run. Reads one comma-
002200* delimited detail file, skips its header line, and for every
002300* remaining line calls TRX0200 to parse and validate it. Valid
002400* detail is written to the accepted-events file as a transaction
002500* event; anything that fails is carried through untouched to the
002600* rejected file along with the reason it was turned away. A one
002700* line-per-field run summary is DISPLAYed when the input file
002800* runs out.
002900*
003000* This replaces the drive-folder poller that used to feed this
003100* step in the online system -- here the file to process, and the
003200* identifier stamped on every output record, arrive as a single
003300* run parameter (WS-SOURCE-FILE-ID) rather than a queue message.
003400*
003500*****************************************************************
003600*     AMENDMENT HISTORY
003700*
003800*      DATE        PROGRAMMER  TICKET    DESCRIPTION
003900*      ----------  ----------  --------  --------------------------
004000*      1991-03-14  DK          INIT-0001 Original coding.
004100*      1991-03-29  DK          INIT-0014 Added FILE STATUS checks
004200*                                        on all three SELECTs; the
004300*                                        first cut just trusted the
004400*                                        AT END phrase.
004500*      1991-07-02  RTS         MAIN-0092 Split the CSV field
004600*                                        parsing out to TRX0200 so
004700*                                        it can be unit tested on
004800*                                        its own -- was inline here.
004900*      1992-02-18  RTS         MAIN-0140 Corrected header-skip: a
005000*                                        blank first line used to
005100*                                        be counted as a detail.
005200*      1993-05-11  CJM         MAIN-0201 Added TOTAL-READ to the
005300*                                        run summary per audit
005400*                                        request; was PROCESSED and
005500*                                        REJECTED only.
005600*      1996-09-30  CJM         MAIN-0255 Rejected file record now
005700*                                        carries the source file
005800*                                        name, not just its id --
005900*                                        operations needed it for
006000*                                        the nightly recon report.
006100*      1998-11-06  PKN         Y2K-0009  Year 2000 remediation:
006200*                                        run-timestamp capture no
006300*                                        longer windows a 2-digit
006400*                                        year; WS-RUN-DATE-TIME is
006500*                                        now built from the 8-digit
006600*                                        FUNCTION CURRENT-DATE year
006700*                                        via ACCEPT FROM DATE
006800*                                        YYYYMMDD.
006900*      1999-01-22  PKN         Y2K-0031  Confirmed no other date
007000*                                        field in this program is
007100*                                        windowed; TRAN-TIMESTAMP
007200*                                        is opaque text end to end.
007300*      2001-04-09  LHO         MAIN-0318 Amount format and
007400*                                        timestamp format rejects
007500*                                        split into distinct reason
007600*                                        codes at TRX0200's request
007700*                                        -- used to both say
007800*                                        VALIDATION FAILED.
007900*      2004-08-17  LHO         MAIN-0362 Line-sequential ASSIGN for
008000*                                        TRANSACTION-FILE; used to
008100*                                        be fixed-block, but the
008200*                                        upstream extract started
008300*                                        producing variable-length
008400*                                        lines.
008500*      2007-03-02  JHR         MAIN-0401 TRAN-CSV-TEXT widened from
008600*                                        280 to 400 bytes. A line
008700*                                        with all six columns near
008800*                                        their declared maximum
008900*                                        width runs 310 bytes before
009000*                                        the metadata column even
009100*                                        gets to the far side of a
009200*                                        comma; the old 280-byte
009300*                                        scan buffer was silently
009400*                                        truncating METADATA-RAW on
009500*                                        those lines.
009600*      2007-03-02  JHR         MAIN-0402 800-SPLIT-CSV-LINE now
009700*                                        strips a matching pair of
009800*                                        surrounding quotes from
009900*                                        each of the five positional
010000*                                        columns (see
010100*                                        850-TRIM-LEADING-SPACES) --
010200*                                        the upstream extract quotes
010300*                                        any column value that has
010400*                                        an embedded comma, and
010500*                                        those quotes used to ride
010600*                                        straight through into the
010700*                                        output records.
010800*      2007-05-11  JHR         MAIN-0404 700-READ-TRANSACTION-FILE
010900*                                        reworked into a PERFORM
011000*                                        THRU range with a new
011100*                                        705-DISCARD-HEADER-AND-
011200*                                        REREAD paragraph and a
011300*                                        700-READ-EXIT terminator
011400*                                        -- folds the old
011500*                                        750-SKIP-HEADER-RECORD
011600*                                        single-shot PERFORM into
011700*                                        the same numbered range
011800*                                        the loop read already
011900*                                        uses, per shop practice
012000*                                        for a paragraph that has
012100*                                        more than one exit point.
012200*      2007-05-11  JHR         MAIN-0405 850-TRIM-LEADING-SPACES
012300*                                        now runs the amount
012400*                                        column's trimmed text
012500*                                        past NUMERIC-TEXT-CLASS
012600*                                        as a trace-only sanity
012700*                                        check; that CLASS was
012800*                                        declared in SPECIAL-NAMES
012900*                                        some time back but never
013000*                                        actually put to work.
013100*****************************************************************
013200*     FILES
013300*
013400*     TRANFILE  - Input transaction CSV, line sequential, one
013500*                 header line skipped, no key.
013600*     EVENTOUT  - Output accepted transaction events, fixed
013700*                 sequential, append order, no key.
013800*     REJECTOUT - Output rejected transactions, fixed sequential,
013900*                 append order, no key.
014000*
014100*****************************************************************
014200*     CALLS
014300*
014400*     TRX0200 - parses and validates one detail line and derives
014500*               the accepted-event category; see TRXLPARM.
014600*
014700*****************************************************************
014800*     COPYBOOKS
014900*
015000*     TRXWTRAN - Working-storage layout of one parsed detail.
015100*     TRXWEVT  - Accepted-event output record.
015200*     TRXWREJ  - Rejected-transaction output record.
015300*     TRXLPARM - CALL parameter block shared with TRX0200.
015400*
015500*****************************************************************
015600 ENVIRONMENT DIVISION.
015700 CONFIGURATION SECTION.
015800 SPECIAL-NAMES.
015900     C01 IS TOP-OF-FORM
016000     CLASS NUMERIC-TEXT-CLASS IS '0' THRU '9' ',' '+' '-' '.'
016100     SWITCH-1 IS TRX-TRACE-SWITCH
016200         ON STATUS IS TRX-TRACE-ON
016300         OFF STATUS IS TRX-TRACE-OFF.
016400 INPUT-OUTPUT SECTION.
016500 FILE-CONTROL.
016600     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE
016700         ORGANIZATION IS LINE SEQUENTIAL
016800         FILE STATUS  IS WS-TRANFILE-STATUS.
016900
017000     SELECT ACCEPTED-EVENTS-FILE ASSIGN TO EVENTOUT
017100         ORGANIZATION IS SEQUENTIAL
017200         FILE STATUS  IS WS-EVENTOUT-STATUS.
017300
017400     SELECT REJECTED-FILE ASSIGN TO REJECTOUT
017500         ORGANIZATION IS SEQUENTIAL
017600         FILE STATUS  IS WS-REJECTOUT-STATUS.
017700*****************************************************************
017800 DATA DIVISION.
017900 FILE SECTION.
018000*
018100 FD  TRANSACTION-FILE.
018200 01  TRAN-CSV-RECORD.
018300     05  TRAN-CSV-TEXT               PIC X(400).
018400     05  FILLER                      PIC X(20)  VALUE SPACES.
018500*
018600 FD  ACCEPTED-EVENTS-FILE
018700     RECORDING MODE IS F.
018800 01  EVT-RECORD.
018900     COPY TRXWEVT.
019000*
019100 FD  REJECTED-FILE
019200     RECORDING MODE IS F.
019300 01  REJ-RECORD.
019400     COPY TRXWREJ.
019500*****************************************************************
019600 WORKING-STORAGE SECTION.
019700*
019800 01  WS-DEBUG-DETAILS.
019900     05  FILLER                      PIC X(32)
020000             VALUE 'TRX0100------WORKING STORAGE  '.
020100     05  WS-EYE-RUN-ID               PIC X(08) VALUE SPACES.
020200*
020300 01  WS-FILE-STATUSES.
020400     05  WS-TRANFILE-STATUS          PIC X(02) VALUE SPACES.
020500         88  TRANFILE-OK                        VALUE '00'.
020600         88  TRANFILE-EOF                        VALUE '10'.
020700     05  WS-EVENTOUT-STATUS          PIC X(02) VALUE SPACES.
020800         88  EVENTOUT-OK                         VALUE '00'.
020900     05  WS-REJECTOUT-STATUS         PIC X(02) VALUE SPACES.
021000         88  REJECTOUT-OK                        VALUE '00'.
021100     05  FILLER                      PIC X(04) VALUE SPACES.
021200*
021300 01  WS-SWITCHES.
021400     05  WS-TRAN-EOF-SWITCH          PIC X(01) VALUE 'N'.
021500         88  TRAN-EOF                            VALUE 'Y'.
021600     05  WS-HEADER-SKIPPED-SWITCH    PIC X(01) VALUE 'N'.
021700         88  HEADER-SKIPPED                       VALUE 'Y'.
021800     05  FILLER                      PIC X(04) VALUE SPACES.
021900*
022000 01  WS-RUN-COUNTS COMP-3.
022100     05  WS-TOTAL-PROCESSED          PIC S9(7) VALUE +0.
022200     05  WS-TOTAL-REJECTED           PIC S9(7) VALUE +0.
022300     05  WS-TOTAL-READ               PIC S9(7) VALUE +0.
022400     05  FILLER                      PIC X(04) VALUE SPACES.
022500*
022600 01  WS-RUN-PARAMETERS.
022700     05  WS-SOURCE-FILE-ID           PIC X(30)
022800             VALUE 'TRANFILE'.
022900     05  WS-SOURCE-FILE-NAME         PIC X(50)
023000             VALUE 'data/transactions.dat'.
023100     05  FILLER                      PIC X(10) VALUE SPACES.
023200*
023300 01  WS-RUN-DATE-TIME.
023400     05  WS-RUN-DATE.
023500         10  WS-RUN-YEAR             PIC 9(04).
023600         10  WS-RUN-MONTH            PIC 9(02).
023700         10  WS-RUN-DAY              PIC 9(02).
023800     05  WS-RUN-TIME.
023900         10  WS-RUN-HOUR             PIC 9(02).
024000         10  WS-RUN-MINUTE           PIC 9(02).
024100         10  WS-RUN-SECOND           PIC 9(02).
024200         10  WS-RUN-HUNDREDTH        PIC 9(02).
024300*
024400 01  WS-RUN-DATE-TIME-N REDEFINES WS-RUN-DATE-TIME PIC 9(16).
024500*
024600*
024700 01  WS-PROCESSING-TIMESTAMP.
024800     05  WS-PROC-TS-DATE             PIC X(10) VALUE SPACES.
024900     05  WS-PROC-TS-SEP1             PIC X(01) VALUE 'T'.
025000     05  WS-PROC-TS-TIME             PIC X(08) VALUE SPACES.
025100     05  WS-PROC-TS-SEP2             PIC X(01) VALUE 'Z'.
025200*
025300 01  WS-PROCESSING-TIMESTAMP-R REDEFINES WS-PROCESSING-TIMESTAMP
025400                                   PIC X(20).
025500*
025600 01  WS-CSV-SPLIT-WORK.
025700     05  WS-CSV-POINTER              PIC S9(4) COMP VALUE 1.
025800     05  WS-CSV-LEADING-SPACES       PIC S9(4) COMP VALUE 0.
025900     05  WS-CSV-TRAILING-SPACES      PIC S9(4) COMP VALUE 0.
026000     05  WS-CSV-CONTENT-LEN          PIC S9(4) COMP VALUE 0.
026100     05  FILLER                      PIC X(04) VALUE SPACES.
026200     05  WS-CSV-TRIM-FIELD           PIC X(200) VALUE SPACES.
026300*
026400 01  WS-CSV-TRIM-FIELD-R REDEFINES WS-CSV-TRIM-FIELD
026500                                   PIC X(200).
026600*
026700 77  WS-DETAIL-LINE-COUNTER          PIC S9(7) COMP-3 VALUE +0.
026800*
026900 01  WS-SUMMARY-LINE-1               PIC X(50) VALUE
027000     'TRANSACTION PROCESSING SUMMARY'.
027100 01  WS-SUMMARY-LINE-2.
027200     05  FILLER                      PIC X(15)
027300             VALUE '  SOURCE FILE :'.
027400     05  WS-SUM-SOURCE-FILE          PIC X(30) VALUE SPACES.
027500 01  WS-SUMMARY-LINE-3.
027600     05  FILLER                      PIC X(22)
027700             VALUE '  RECORDS READ       :'.
027800     05  WS-SUM-TOTAL-READ           PIC 9(07) VALUE 0.
027900 01  WS-SUMMARY-LINE-4.
028000     05  FILLER                      PIC X(22)
028100             VALUE '  RECORDS PROCESSED  :'.
028200     05  WS-SUM-TOTAL-PROCESSED      PIC 9(07) VALUE 0.
028300 01  WS-SUMMARY-LINE-5.
028400     05  FILLER                      PIC X(22)
028500             VALUE '  RECORDS REJECTED   :'.
028600     05  WS-SUM-TOTAL-REJECTED       PIC 9(07) VALUE 0.
028700*
028800*****************************************************************
028900 LINKAGE SECTION.
029000*
029100 01  TRAN-DETAIL-AREA.
029200     COPY TRXWTRAN.
029300*
029400 01  CALL-PARM-AREA.
029500     COPY TRXLPARM.
029600*****************************************************************
029700 PROCEDURE DIVISION.
029800*****************************************************************
029900*
030000 000-MAIN.
030100     MOVE FUNCTION CURRENT-DATE(1:8)  TO WS-RUN-DATE.
030200     MOVE FUNCTION CURRENT-DATE(9:6)  TO WS-RUN-TIME.
030300     DISPLAY 'TRX0100 STARTED  RUN DATE = ' WS-RUN-DATE
030400             '  TIME = ' WS-RUN-TIME.
030500*
030600* Processing timestamp is captured once, here, and stamped on
030700* every event accepted in this run -- see the 1991-03-14
030800* AMENDMENT HISTORY entry; the source system stamps this per
030900* record but the two are indistinguishable at run granularity.
031000*
031100     MOVE WS-RUN-YEAR             TO WS-PROC-TS-DATE(1:4).
031200     MOVE '-'                     TO WS-PROC-TS-DATE(5:1).
031300     MOVE WS-RUN-MONTH            TO WS-PROC-TS-DATE(6:2).
031400     MOVE '-'                     TO WS-PROC-TS-DATE(8:1).
031500     MOVE WS-RUN-DAY              TO WS-PROC-TS-DATE(9:2).
031600     MOVE WS-RUN-HOUR             TO WS-PROC-TS-TIME(1:2).
031700     MOVE ':'                     TO WS-PROC-TS-TIME(3:1).
031800     MOVE WS-RUN-MINUTE           TO WS-PROC-TS-TIME(4:2).
031900     MOVE ':'                     TO WS-PROC-TS-TIME(6:1).
032000     MOVE WS-RUN-SECOND           TO WS-PROC-TS-TIME(7:2).
032100*
032200     PERFORM 900-OPEN-FILES.
032300*
032400     PERFORM 700-READ-TRANSACTION-FILE THRU 700-READ-EXIT.
032500*
032600     PERFORM 100-PROCESS-TRANSACTIONS
032700         UNTIL TRAN-EOF.
032800*
032900     COMPUTE WS-TOTAL-READ =
033000         WS-TOTAL-PROCESSED + WS-TOTAL-REJECTED.
033100*
033200     PERFORM 950-DISPLAY-RUN-SUMMARY.
033300     PERFORM 905-CLOSE-FILES.
033400*
033500     GOBACK.
033600*
033700 100-PROCESS-TRANSACTIONS.
033800     MOVE SPACES TO TRAN-DETAIL-AREA.
033900     PERFORM 800-SPLIT-CSV-LINE.
034000*
034100     MOVE SPACES TO CALL-PARM-AREA.
034200     CALL 'TRX0200' USING TRAN-DETAIL-AREA, CALL-PARM-AREA.
034300*
034400     IF PARM-RECORD-VALID
034500         PERFORM 300-WRITE-ACCEPTED-EVENT
034600     ELSE
034700         PERFORM 400-WRITE-REJECTED-RECORD
034800     END-IF.
034900*
035000     PERFORM 700-READ-TRANSACTION-FILE THRU 700-READ-EXIT.
035100*
035200 300-WRITE-ACCEPTED-EVENT.
035300     MOVE SPACES                       TO EVT-RECORD.
035400     MOVE TRAN-ID                      TO EVT-TRANSACTION-ID.
035500     MOVE TRAN-TYPE                    TO EVT-TRANSACTION-TYPE.
035600     MOVE TRAN-AMOUNT                  TO EVT-AMOUNT.
035700     MOVE TRAN-TIMESTAMP               TO
035800                                 EVT-TRANSACTION-TIMESTAMP.
035900     MOVE TRAN-CUSTOMER-ID             TO EVT-CUSTOMER-ID.
036000     MOVE TRAN-METADATA-RAW            TO EVT-METADATA-RAW.
036100     MOVE WS-PROCESSING-TIMESTAMP-R    TO
036200                                 EVT-PROCESSING-TIMESTAMP.
036300     MOVE PARM-EVT-CATEGORY            TO EVT-CATEGORY.
036400     MOVE WS-SOURCE-FILE-ID            TO EVT-SOURCE-FILE-ID.
036500*
036600     WRITE EVT-RECORD.
036700     IF NOT EVENTOUT-OK
036800         DISPLAY 'TRX0100 - ERROR WRITING EVENTOUT.  RC: '
036900                 WS-EVENTOUT-STATUS
037000     END-IF.
037100     ADD +1 TO WS-TOTAL-PROCESSED.
037200*
037300 400-WRITE-REJECTED-RECORD.
037400     MOVE SPACES                       TO REJ-RECORD.
037500     MOVE TRAN-ID                      TO REJ-TRANSACTION-ID.
037600     MOVE TRAN-TYPE                    TO REJ-TRANSACTION-TYPE.
037700     MOVE TRAN-AMOUNT-TEXT             TO REJ-AMOUNT-TEXT.
037800     MOVE TRAN-TIMESTAMP               TO REJ-TIMESTAMP.
037900     MOVE TRAN-CUSTOMER-ID             TO REJ-CUSTOMER-ID.
038000     MOVE TRAN-METADATA-RAW            TO REJ-METADATA-RAW.
038100     MOVE PARM-REJECT-REASON           TO REJ-REASON.
038200     MOVE WS-SOURCE-FILE-ID            TO REJ-SOURCE-FILE-ID.
038300     MOVE WS-SOURCE-FILE-NAME          TO REJ-ORIGINAL-FILE-NAME.
038400*
038500     WRITE REJ-RECORD.
038600     IF NOT REJECTOUT-OK
038700         DISPLAY 'TRX0100 - ERROR WRITING REJECTOUT.  RC: '
038800                 WS-REJECTOUT-STATUS
038900     END-IF.
039000     ADD +1 TO WS-TOTAL-REJECTED.
039100*
039200 700-READ-TRANSACTION-FILE.
039300*
039400* Entered THRU 700-READ-EXIT from both 000-MAIN (the priming
039500* read) and 100-PROCESS-TRANSACTIONS (the loop read) -- see the
039600* 2007-05-11 AMENDMENT HISTORY entry (MAIN-0404). The header row
039700* is discarded on the way through here exactly once, in
039800* 705-DISCARD-HEADER-AND-REREAD, before this range ever hands a
039900* record back to the caller.
040000*
040100     READ TRANSACTION-FILE
040200         AT END MOVE 'Y' TO WS-TRAN-EOF-SWITCH
040300     END-READ.
040400     EVALUATE WS-TRANFILE-STATUS
040500         WHEN '00'
040600             ADD +1 TO WS-DETAIL-LINE-COUNTER
040700         WHEN '10'
040800             MOVE 'Y' TO WS-TRAN-EOF-SWITCH
040900         WHEN OTHER
041000             DISPLAY 'TRX0100 - ERROR READING TRANFILE.  RC: '
041100                     WS-TRANFILE-STATUS
041200             MOVE 'Y' TO WS-TRAN-EOF-SWITCH
041300     END-EVALUATE.
041400     IF TRAN-EOF
041500         GO TO 700-READ-EXIT
041600     END-IF.
041700     IF HEADER-SKIPPED
041800         GO TO 700-READ-EXIT
041900     END-IF.
042000*
042100 705-DISCARD-HEADER-AND-REREAD.
042200*
042300* CSV header row ("transaction_id,transaction_type,amount,
042400* timestamp,customer_id,metadata") is discarded here, before the
042500* detail loop ever sees it -- see the 1992-02-18 AMENDMENT
042600* HISTORY entry; a blank first physical line used to slip
042700* through as a detail record. Falls through to 700-READ-EXIT
042800* below once the real first detail line is in hand.
042900*
043000     SET HEADER-SKIPPED TO TRUE.
043100     READ TRANSACTION-FILE
043200         AT END MOVE 'Y' TO WS-TRAN-EOF-SWITCH
043300     END-READ.
043400     EVALUATE WS-TRANFILE-STATUS
043500         WHEN '00'
043600             ADD +1 TO WS-DETAIL-LINE-COUNTER
043700         WHEN '10'
043800             MOVE 'Y' TO WS-TRAN-EOF-SWITCH
043900         WHEN OTHER
044000             DISPLAY 'TRX0100 - ERROR READING TRANFILE.  RC: '
044100                     WS-TRANFILE-STATUS
044200             MOVE 'Y' TO WS-TRAN-EOF-SWITCH
044300     END-EVALUATE.
044400*
044500 700-READ-EXIT.
044600     EXIT.
044700*
044800 800-SPLIT-CSV-LINE.
044900*
045000* Six columns, five commas: transaction_id, transaction_type,
045100* amount, timestamp, customer_id, metadata. The first five are
045200* pulled off with UNSTRING; whatever text remains after the
045300* fifth comma -- comma and all, if the JSON metadata itself has
045400* one -- is the metadata column.
045500*
045600     MOVE 1 TO WS-CSV-POINTER.
045700     UNSTRING TRAN-CSV-TEXT DELIMITED BY ','
045800         INTO TRAN-ID
045900              TRAN-TYPE
046000              TRAN-AMOUNT-TEXT
046100              TRAN-TIMESTAMP
046200              TRAN-CUSTOMER-ID
046300         WITH POINTER WS-CSV-POINTER
046400     END-UNSTRING.
046500*
046600     IF WS-CSV-POINTER <= LENGTH OF TRAN-CSV-TEXT
046700         MOVE TRAN-CSV-TEXT(WS-CSV-POINTER:)
046800                                    TO TRAN-METADATA-RAW
046900     END-IF.
047000*
047100     PERFORM 850-TRIM-LEADING-SPACES
047200         VARYING WS-CSV-POINTER FROM 1 BY 1
047300         UNTIL WS-CSV-POINTER > 5.
047400*
047500 850-TRIM-LEADING-SPACES.
047600*
047700* Manual left-trim -- there is no intrinsic function for it on
047800* this compiler. Trailing padding is already correct because
047900* every receiving field above is a fixed PIC X moved to by
048000* UNSTRING, which space-fills the remainder itself.
048100*
048200     EVALUATE WS-CSV-POINTER
048300         WHEN 1  MOVE TRAN-ID           TO WS-CSV-TRIM-FIELD
048400         WHEN 2  MOVE TRAN-TYPE         TO WS-CSV-TRIM-FIELD
048500         WHEN 3  MOVE TRAN-AMOUNT-TEXT  TO WS-CSV-TRIM-FIELD
048600         WHEN 4  MOVE TRAN-TIMESTAMP    TO WS-CSV-TRIM-FIELD
048700         WHEN 5  MOVE TRAN-CUSTOMER-ID  TO WS-CSV-TRIM-FIELD
048800     END-EVALUATE.
048900*
049000     INSPECT WS-CSV-TRIM-FIELD
049100         TALLYING WS-CSV-LEADING-SPACES FOR LEADING SPACE.
049200     IF WS-CSV-LEADING-SPACES > 0
049300         MOVE WS-CSV-TRIM-FIELD-R(WS-CSV-LEADING-SPACES + 1:)
049400                                    TO WS-CSV-TRIM-FIELD
049500     END-IF.
049600*
049700* Upstream extract quotes a column when its own value has an
049800* embedded comma -- strip one matching pair of quote marks off
049900* the front and back of the trimmed field, if present, before
050000* the value goes back into the transaction record. See the
050100* 2007-03-02 AMENDMENT HISTORY entry (MAIN-0402).
050200*
050300     MOVE 0 TO WS-CSV-TRAILING-SPACES.
050400     INSPECT WS-CSV-TRIM-FIELD
050500         TALLYING WS-CSV-TRAILING-SPACES FOR TRAILING SPACE.
050600     COMPUTE WS-CSV-CONTENT-LEN =
050700         LENGTH OF WS-CSV-TRIM-FIELD - WS-CSV-TRAILING-SPACES.
050800     IF WS-CSV-CONTENT-LEN > 1
050900        AND WS-CSV-TRIM-FIELD(1:1) = '"'
051000        AND WS-CSV-TRIM-FIELD(WS-CSV-CONTENT-LEN:1) = '"'
051100         IF WS-CSV-CONTENT-LEN > 2
051200             MOVE WS-CSV-TRIM-FIELD-R(2:WS-CSV-CONTENT-LEN - 2)
051300                                        TO WS-CSV-TRIM-FIELD
051400             SUBTRACT 2 FROM WS-CSV-CONTENT-LEN
051500         ELSE
051600             MOVE SPACES TO WS-CSV-TRIM-FIELD
051700             MOVE 0 TO WS-CSV-CONTENT-LEN
051800         END-IF
051900     END-IF.
052000*
052100* Coarse trace-only sanity check on the raw amount text -- the
052200* real amount edit (sign, decimal point, digit-by-digit) is done
052300* downstream in TRX0200 against DIGITS-ONLY-CLASS; this merely
052400* flags an obviously wrong-charset amount column early when the
052500* trace switch is on. See the 2007-05-11 AMENDMENT HISTORY entry
052600* (MAIN-0405).
052700*
052800     IF WS-CSV-POINTER = 3
052900        AND WS-CSV-CONTENT-LEN > 0
053000        AND TRX-TRACE-ON
053100        AND WS-CSV-TRIM-FIELD(1:WS-CSV-CONTENT-LEN)
053200                    IS NOT NUMERIC-TEXT-CLASS
053300         DISPLAY 'TRX0100 - TRACE: AMOUNT TEXT NOT IN '
053400                 'EXPECTED CHARACTER SET -- '
053500                 WS-CSV-TRIM-FIELD(1:WS-CSV-CONTENT-LEN)
053600     END-IF.
053700*
053800     EVALUATE WS-CSV-POINTER
053900         WHEN 1  MOVE WS-CSV-TRIM-FIELD(1:30) TO TRAN-ID
054000         WHEN 2  MOVE WS-CSV-TRIM-FIELD(1:20) TO TRAN-TYPE
054100         WHEN 3  MOVE WS-CSV-TRIM-FIELD(1:15) TO
054200                                             TRAN-AMOUNT-TEXT
054300         WHEN 4  MOVE WS-CSV-TRIM-FIELD(1:20) TO TRAN-TIMESTAMP
054400         WHEN 5  MOVE WS-CSV-TRIM-FIELD(1:20) TO
054500                                             TRAN-CUSTOMER-ID
054600     END-EVALUATE.
054700*
054800 900-OPEN-FILES.
054900     OPEN INPUT  TRANSACTION-FILE.
055000     IF NOT TRANFILE-OK
055100         DISPLAY 'TRX0100 - ERROR OPENING TRANFILE.  RC: '
055200                 WS-TRANFILE-STATUS
055300         DISPLAY 'ENDING PROGRAM DUE TO FILE ERROR'
055400         MOVE 16 TO RETURN-CODE
055500         MOVE 'Y' TO WS-TRAN-EOF-SWITCH
055600     END-IF.
055700*
055800     OPEN OUTPUT ACCEPTED-EVENTS-FILE.
055900     IF NOT EVENTOUT-OK
056000         DISPLAY 'TRX0100 - ERROR OPENING EVENTOUT.  RC: '
056100                 WS-EVENTOUT-STATUS
056200         MOVE 16 TO RETURN-CODE
056300         MOVE 'Y' TO WS-TRAN-EOF-SWITCH
056400     END-IF.
056500*
056600     OPEN OUTPUT REJECTED-FILE.
056700     IF NOT REJECTOUT-OK
056800         DISPLAY 'TRX0100 - ERROR OPENING REJECTOUT.  RC: '
056900                 WS-REJECTOUT-STATUS
057000         MOVE 16 TO RETURN-CODE
057100         MOVE 'Y' TO WS-TRAN-EOF-SWITCH
057200     END-IF.
057300*
057400 905-CLOSE-FILES.
057500     CLOSE TRANSACTION-FILE.
057600     CLOSE ACCEPTED-EVENTS-FILE.
057700     CLOSE REJECTED-FILE.
057800*
057900 950-DISPLAY-RUN-SUMMARY.
058000     MOVE WS-SOURCE-FILE-ID       TO WS-SUM-SOURCE-FILE.
058100     MOVE WS-TOTAL-READ           TO WS-SUM-TOTAL-READ.
058200     MOVE WS-TOTAL-PROCESSED      TO WS-SUM-TOTAL-PROCESSED.
058300     MOVE WS-TOTAL-REJECTED       TO WS-SUM-TOTAL-REJECTED.
058400*
058500     DISPLAY WS-SUMMARY-LINE-1.
058600     DISPLAY WS-SUMMARY-LINE-2.
058700     DISPLAY WS-SUMMARY-LINE-3.
058800     DISPLAY WS-SUMMARY-LINE-4.
058900     DISPLAY WS-SUMMARY-LINE-5.
059000     IF TRX-TRACE-ON
059100         DISPLAY 'TRX0100 - DETAIL LINES READ (INCL HEADER): '
059200                 WS-DETAIL-LINE-COUNTER
059300     END-IF.
059400*
059500*  END OF PROGRAM TRX0100
