000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     TRX0200.
000300 AUTHOR.         R. T. SEALS.
000400 INSTALLATION.   IBM PD TOOLS.
000500 DATE-WRITTEN.   JULY 1991.
000600 DATE-COMPILED.
000700 SECURITY.       NON-CONFIDENTIAL.
000800*
000900*****************************************************************
001000*                                                                *
001100*               @BANNER_START@                                  *
001200*      trx0200.cbl                                              *
001300*      (C) Copyright IBM Corp. 1991. All Rights Reserved.       *
001400*                                                                *
001500* Element of the Transaction Ingest batch suite.                *
001600*               @BANNER_END@                                    *
001700*                                                                *
001800*****************************************************************
001900*     DESCRIPTION
002000*
002100* Subroutine to validate one parsed transaction detail and, when
002200* it is good, derive the fields TRX0100 needs to build the
002300* accepted-event record. Called once per detail line -- see
002400* TRX0100's 100-PROCESS-TRANSACTIONS.
002500*
002600* The four checks run in a fixed order and the first one that
002700* fails wins; a record is never charged with more than one
002800* reject reason:
002900*      1. AMOUNT FORMAT ERROR      (200-VALIDATE-AMOUNT)
003000*      2. TIMESTAMP FORMAT ERROR   (300-VALIDATE-TIMESTAMP)
003100*      3. VALIDATION FAILED        (400/450, required fields
003200*                                   and the non-negative rule)
003300* This order was fixed by MAIN-0318 (see TRX0100 AMENDMENT
003400* HISTORY) and must not be reshuffled without checking with
003500* Reconciliation -- they key their exception queue off it.
003600*
003700*****************************************************************
003800*     AMENDMENT HISTORY
003900*
004000*      DATE        PROGRAMMER  TICKET    DESCRIPTION
004100*      ----------  ----------  --------  --------------------------
004200*      1991-07-02  RTS         MAIN-0092 Original coding -- carved
004300*                                        out of TRX0100's inline
004400*                                        parse logic.
004500*      1991-11-25  RTS         MAIN-0108 Added the non-negative
004600*                                        amount check; negative
004700*                                        amounts used to pass
004800*                                        straight through as
004900*                                        DEBIT events.
005000*      1994-06-08  CJM         MAIN-0219 Fraction of one digit
005100*                                        (e.g. "12.5") is now
005200*                                        accepted and right-padded
005300*                                        with a zero; used to be
005400*                                        rejected as a format
005500*                                        error.
005600*      1998-11-06  PKN         Y2K-0009  Year 2000 remediation:
005700*                                        reviewed -- this program
005800*                                        does not window any year
005900*                                        digits, timestamp text is
006000*                                        validated by shape only,
006100*                                        no change required.
006200*      2001-04-09  LHO         MAIN-0318 Split the old single
006300*                                        VALIDATION FAILED reason
006400*                                        into AMOUNT FORMAT ERROR,
006500*                                        TIMESTAMP FORMAT ERROR and
006600*                                        VALIDATION FAILED, each
006700*                                        with its own precedence.
006800*      2003-02-14  LHO         MAIN-0344 CATEGORY derivation moved
006900*                                        here from TRX0100 so the
007000*                                        sign test sits next to the
007100*                                        amount that was just
007200*                                        parsed.
007300*      2007-03-02  JHR         MAIN-0403 WS-AMOUNT-SUBSCRIPT pulled
007400*                                        out to a 77-level item --
007500*                                        it stands alone as a scan
007600*                                        counter and does not belong
007700*                                        grouped under the amount
007800*                                        parse work area.
007900*      2007-05-11  JHR         MAIN-0406 200-VALIDATE-AMOUNT is now
008000*                                        entered THRU a new
008100*                                        200-VALIDATE-AMOUNT-EXIT
008200*                                        paragraph, with each of the
008300*                                        three amount-format checks
008400*                                        branching straight out to
008500*                                        it on failure instead of
008600*                                        nesting three levels of
008700*                                        IF/ELSE -- easier to add a
008800*                                        fourth check to later
008900*                                        without another level of
009000*                                        nesting.
009100*****************************************************************
009200*     LINKAGE
009300*
009400*     Parameter 1 - TRAN-DETAIL-AREA (TRXWTRAN) - passed by
009500*                   TRX0100 with the six raw CSV columns loaded;
009600*                   returned with TRAN-AMOUNT set when the
009700*                   amount text parses.
009800*     Parameter 2 - CALL-PARM-AREA (TRXLPARM)   - returned with
009900*                   PARM-VALID-SW, PARM-REJECT-REASON and, on a
010000*                   valid record, PARM-EVT-CATEGORY.
010100*
010200*****************************************************************
010300 ENVIRONMENT DIVISION.
010400 CONFIGURATION SECTION.
010500 SPECIAL-NAMES.
010600     C01 IS TOP-OF-FORM
010700     CLASS DIGITS-ONLY-CLASS IS '0' THRU '9'
010800     SWITCH-1 IS TRX-TRACE-SWITCH
010900         ON STATUS IS TRX-TRACE-ON
011000         OFF STATUS IS TRX-TRACE-OFF.
011100 INPUT-OUTPUT SECTION.
011200*****************************************************************
011300 DATA DIVISION.
011400 WORKING-STORAGE SECTION.
011500*
011600 01  WS-DEBUG-DETAILS.
011700     05  FILLER                      PIC X(32)
011800             VALUE 'TRX0200------WORKING STORAGE  '.
011900     05  WS-PROGRAM-STATUS           PIC X(30) VALUE SPACES.
012000*
012100 01  WS-VALIDATION-SWITCHES.
012200     05  WS-AMOUNT-VALID-SW          PIC X(01) VALUE 'Y'.
012300         88  AMOUNT-IS-VALID                     VALUE 'Y'.
012400         88  AMOUNT-IS-INVALID                   VALUE 'N'.
012500     05  WS-TIMESTAMP-VALID-SW       PIC X(01) VALUE 'Y'.
012600         88  TIMESTAMP-IS-VALID                  VALUE 'Y'.
012700         88  TIMESTAMP-IS-INVALID                VALUE 'N'.
012800     05  WS-REQUIRED-VALID-SW        PIC X(01) VALUE 'Y'.
012900         88  REQUIRED-FIELDS-VALID                VALUE 'Y'.
013000         88  REQUIRED-FIELDS-INVALID              VALUE 'N'.
013100     05  WS-NONNEG-VALID-SW          PIC X(01) VALUE 'Y'.
013200         88  AMOUNT-NOT-NEGATIVE                  VALUE 'Y'.
013300         88  AMOUNT-IS-NEGATIVE                   VALUE 'N'.
013400     05  WS-AMOUNT-SIGN-SW           PIC X(01) VALUE ' '.
013500         88  AMOUNT-TEXT-NEGATIVE                VALUE '-'.
013600     05  FILLER                      PIC X(04) VALUE SPACES.
013700*
013800 01  WS-AMOUNT-PARSE-WORK.
013900     05  WS-AMOUNT-SCAN-TEXT         PIC X(15) VALUE SPACES.
014000     05  WS-AMOUNT-START-POS         PIC S9(4) COMP VALUE 1.
014100     05  WS-AMOUNT-DOT-POS           PIC S9(4) COMP VALUE 0.
014200     05  WS-AMOUNT-INT-TEXT          PIC X(09) VALUE SPACES.
014300     05  WS-AMOUNT-INT-NUM REDEFINES WS-AMOUNT-INT-TEXT
014400                                     PIC 9(09).
014500     05  WS-AMOUNT-INT-LEN           PIC S9(4) COMP VALUE 0.
014600     05  WS-AMOUNT-FRAC-TEXT         PIC X(02) VALUE SPACES.
014700     05  WS-AMOUNT-FRAC-LEN          PIC S9(4) COMP VALUE 0.
014800     05  FILLER                      PIC X(04) VALUE SPACES.
014900*
015000 77  WS-AMOUNT-SUBSCRIPT             PIC S9(4) COMP VALUE 0.
015100*
015200 01  WS-AMOUNT-DIGITS-TEXT           PIC X(11) VALUE '00000000000'.
015300 01  WS-AMOUNT-DIGITS-NUM REDEFINES WS-AMOUNT-DIGITS-TEXT
015400                                     PIC 9(9)V9(2).
015500*
015600 01  WS-TIMESTAMP-PARSE-WORK.
015700     05  WS-TS-SCAN-TEXT             PIC X(20) VALUE SPACES.
015800     05  WS-TS-SCAN-TEXT-R REDEFINES WS-TS-SCAN-TEXT.
015900         10  WS-TS-YEAR              PIC X(04).
016000         10  WS-TS-DASH1             PIC X(01).
016100         10  WS-TS-MONTH             PIC X(02).
016200         10  WS-TS-DASH2             PIC X(01).
016300         10  WS-TS-DAY               PIC X(02).
016400         10  WS-TS-SEP-T             PIC X(01).
016500         10  WS-TS-HOUR              PIC X(02).
016600         10  WS-TS-COLON1            PIC X(01).
016700         10  WS-TS-MINUTE            PIC X(02).
016800         10  WS-TS-COLON2            PIC X(01).
016900         10  WS-TS-SECOND            PIC X(02).
017000         10  WS-TS-SEP-Z             PIC X(01).
017100*
017200*****************************************************************
017300 LINKAGE SECTION.
017400*
017500 01  TRAN-DETAIL-AREA.
017600     COPY TRXWTRAN.
017700*
017800 01  CALL-PARM-AREA.
017900     COPY TRXLPARM.
018000*****************************************************************
018100 PROCEDURE DIVISION USING TRAN-DETAIL-AREA, CALL-PARM-AREA.
018200*
018300 000-MAIN.
018400     MOVE 'PROGRAM STARTED' TO WS-PROGRAM-STATUS.
018500     MOVE 'Y' TO PARM-VALID-SW.
018600     MOVE SPACES TO PARM-REJECT-REASON.
018700     MOVE SPACES TO PARM-EVT-CATEGORY.
018800*
018900     PERFORM 200-VALIDATE-AMOUNT THRU 200-VALIDATE-AMOUNT-EXIT.
019000     IF AMOUNT-IS-INVALID
019100         MOVE 'AMOUNT FORMAT ERROR' TO PARM-REJECT-REASON
019200         MOVE 'N' TO PARM-VALID-SW
019300     ELSE
019400         PERFORM 300-VALIDATE-TIMESTAMP
019500         IF TIMESTAMP-IS-INVALID
019600             MOVE 'TIMESTAMP FORMAT ERROR' TO PARM-REJECT-REASON
019700             MOVE 'N' TO PARM-VALID-SW
019800         ELSE
019900             PERFORM 400-VALIDATE-REQUIRED-FIELDS
020000             IF REQUIRED-FIELDS-INVALID
020100                 MOVE 'VALIDATION FAILED' TO PARM-REJECT-REASON
020200                 MOVE 'N' TO PARM-VALID-SW
020300             ELSE
020400                 PERFORM 450-VALIDATE-NON-NEGATIVE
020500                 IF AMOUNT-IS-NEGATIVE
020600                     MOVE 'VALIDATION FAILED' TO
020700                                             PARM-REJECT-REASON
020800                     MOVE 'N' TO PARM-VALID-SW
020900                 ELSE
021000                     PERFORM 600-DERIVE-CATEGORY
021100                 END-IF
021200             END-IF
021300         END-IF
021400     END-IF.
021500*
021600     MOVE 'PROGRAM ENDED' TO WS-PROGRAM-STATUS.
021700     GOBACK.
021800*
021900 200-VALIDATE-AMOUNT.
022000*
022100* Pre-NUMVAL amount parse. TRAN-AMOUNT-TEXT arrives as plain
022200* text ("1250.00", "-40.5", "0" and the like); this shop's
022300* compiler has no FUNCTION NUMVAL, so the sign, whole-number and
022400* fraction pieces are pulled apart and reassembled by hand into
022500* WS-AMOUNT-DIGITS-TEXT, which is REDEFINED as a packed-style
022600* numeric picture with the decimal point put back in by
022700* position. See the 1994-06-08 AMENDMENT HISTORY entry for the
022800* one-digit-fraction padding rule.
022900*
023000* Entered THRU 200-VALIDATE-AMOUNT-EXIT below, which also closes
023100* out 210-SPLIT-AMOUNT-ON-DOT/215-SCAN-FOR-DOT/220-EDIT-AMOUNT-
023200* PIECES -- any of the three edit failures below bail straight
023300* out to the EXIT paragraph rather than falling through the rest
023400* of the range. See the 2007-05-11 AMENDMENT HISTORY entry
023500* (MAIN-0406).
023600*
023700     MOVE 'Y' TO WS-AMOUNT-VALID-SW.
023800     MOVE '00000000000' TO WS-AMOUNT-DIGITS-TEXT.
023900     MOVE SPACES TO WS-AMOUNT-INT-TEXT WS-AMOUNT-FRAC-TEXT.
024000     MOVE 1 TO WS-AMOUNT-START-POS.
024100     MOVE ' ' TO WS-AMOUNT-SIGN-SW.
024200*
024300     IF TRAN-AMOUNT-TEXT = SPACES
024400         MOVE 'N' TO WS-AMOUNT-VALID-SW
024500         GO TO 200-VALIDATE-AMOUNT-EXIT
024600     END-IF.
024700*
024800     MOVE TRAN-AMOUNT-TEXT TO WS-AMOUNT-SCAN-TEXT.
024900     IF WS-AMOUNT-SCAN-TEXT(1:1) = '-'
025000         MOVE '-' TO WS-AMOUNT-SIGN-SW
025100         MOVE 2   TO WS-AMOUNT-START-POS
025200     ELSE
025300         IF WS-AMOUNT-SCAN-TEXT(1:1) = '+'
025400             MOVE 2 TO WS-AMOUNT-START-POS
025500         END-IF
025600     END-IF.
025700*
025800     PERFORM 210-SPLIT-AMOUNT-ON-DOT.
025900     IF AMOUNT-IS-INVALID
026000         GO TO 200-VALIDATE-AMOUNT-EXIT
026100     END-IF.
026200*
026300     PERFORM 220-EDIT-AMOUNT-PIECES.
026400     IF AMOUNT-IS-INVALID
026500         GO TO 200-VALIDATE-AMOUNT-EXIT
026600     END-IF.
026700*
026800     IF AMOUNT-TEXT-NEGATIVE
026900         COMPUTE TRAN-AMOUNT = 0 - WS-AMOUNT-DIGITS-NUM
027000     ELSE
027100         MOVE WS-AMOUNT-DIGITS-NUM TO TRAN-AMOUNT
027200     END-IF.
027300*
027400 210-SPLIT-AMOUNT-ON-DOT.
027500     MOVE 0 TO WS-AMOUNT-DOT-POS.
027600     MOVE WS-AMOUNT-START-POS TO WS-AMOUNT-SUBSCRIPT.
027700     PERFORM 215-SCAN-FOR-DOT
027800         UNTIL WS-AMOUNT-SUBSCRIPT > LENGTH OF
027900                                     WS-AMOUNT-SCAN-TEXT.
028000*
028100     IF WS-AMOUNT-DOT-POS = 0
028200         MOVE WS-AMOUNT-SCAN-TEXT(WS-AMOUNT-START-POS:)
028300                                          TO WS-AMOUNT-INT-TEXT
028400         MOVE SPACES TO WS-AMOUNT-FRAC-TEXT
028500     ELSE
028600         IF WS-AMOUNT-DOT-POS = WS-AMOUNT-START-POS
028700             MOVE 'N' TO WS-AMOUNT-VALID-SW
028800         ELSE
028900             MOVE WS-AMOUNT-SCAN-TEXT(WS-AMOUNT-START-POS:
029000                 WS-AMOUNT-DOT-POS - WS-AMOUNT-START-POS)
029100                                          TO WS-AMOUNT-INT-TEXT
029200             MOVE WS-AMOUNT-SCAN-TEXT(WS-AMOUNT-DOT-POS + 1:)
029300                                          TO WS-AMOUNT-FRAC-TEXT
029400         END-IF
029500     END-IF.
029600*
029700 215-SCAN-FOR-DOT.
029800     IF WS-AMOUNT-SCAN-TEXT(WS-AMOUNT-SUBSCRIPT:1) = '.'
029900         MOVE WS-AMOUNT-SUBSCRIPT TO WS-AMOUNT-DOT-POS
030000     END-IF.
030100     ADD 1 TO WS-AMOUNT-SUBSCRIPT.
030200*
030300 220-EDIT-AMOUNT-PIECES.
030400     INSPECT WS-AMOUNT-INT-TEXT TALLYING WS-AMOUNT-INT-LEN
030500         FOR CHARACTERS BEFORE SPACE.
030600     INSPECT WS-AMOUNT-FRAC-TEXT TALLYING WS-AMOUNT-FRAC-LEN
030700         FOR CHARACTERS BEFORE SPACE.
030800*
030900     IF WS-AMOUNT-INT-LEN = 0 OR WS-AMOUNT-INT-LEN > 9
031000         MOVE 'N' TO WS-AMOUNT-VALID-SW
031100     ELSE
031200         IF WS-AMOUNT-INT-TEXT(1:WS-AMOUNT-INT-LEN) NOT
031300                                 DIGITS-ONLY-CLASS
031400             MOVE 'N' TO WS-AMOUNT-VALID-SW
031500         END-IF
031600     END-IF.
031700*
031800     IF AMOUNT-IS-VALID AND WS-AMOUNT-FRAC-LEN > 2
031900         MOVE 'N' TO WS-AMOUNT-VALID-SW
032000     END-IF.
032100*
032200     IF AMOUNT-IS-VALID AND WS-AMOUNT-FRAC-LEN > 0
032300         IF WS-AMOUNT-FRAC-TEXT(1:WS-AMOUNT-FRAC-LEN) NOT
032400                                 DIGITS-ONLY-CLASS
032500             MOVE 'N' TO WS-AMOUNT-VALID-SW
032600         END-IF
032700     END-IF.
032800*
032900     IF AMOUNT-IS-VALID
033000         MOVE WS-AMOUNT-INT-TEXT(1:WS-AMOUNT-INT-LEN) TO
033100             WS-AMOUNT-DIGITS-TEXT(10 - WS-AMOUNT-INT-LEN:
033200                                   WS-AMOUNT-INT-LEN)
033300         EVALUATE WS-AMOUNT-FRAC-LEN
033400             WHEN 0
033500                 MOVE '00' TO WS-AMOUNT-DIGITS-TEXT(10:2)
033600             WHEN 1
033700                 MOVE WS-AMOUNT-FRAC-TEXT(1:1) TO
033800                     WS-AMOUNT-DIGITS-TEXT(10:1)
033900                 MOVE '0' TO WS-AMOUNT-DIGITS-TEXT(11:1)
034000             WHEN 2
034100                 MOVE WS-AMOUNT-FRAC-TEXT(1:2) TO
034200                     WS-AMOUNT-DIGITS-TEXT(10:2)
034300         END-EVALUATE
034400     END-IF.
034500*
034600 200-VALIDATE-AMOUNT-EXIT.
034700     EXIT.
034800*
034900 300-VALIDATE-TIMESTAMP.
035000*
035100* Shape check only -- no calendar validity check is made on the
035200* month/day/hour ranges here, that is the job of the reporting
035300* step downstream. The layout matches the processing-timestamp
035400* TRX0100 stamps on every accepted event: YYYY-MM-DDTHH:MM:SSZ.
035500*
035600     MOVE 'Y' TO WS-TIMESTAMP-VALID-SW.
035700     IF TRAN-TIMESTAMP = SPACES
035800         MOVE 'N' TO WS-TIMESTAMP-VALID-SW
035900     ELSE
036000         MOVE TRAN-TIMESTAMP TO WS-TS-SCAN-TEXT
036100         IF WS-TS-DASH1 NOT = '-'
036200            OR WS-TS-DASH2 NOT = '-'
036300            OR WS-TS-SEP-T NOT = 'T'
036400            OR WS-TS-COLON1 NOT = ':'
036500            OR WS-TS-COLON2 NOT = ':'
036600            OR WS-TS-SEP-Z NOT = 'Z'
036700             MOVE 'N' TO WS-TIMESTAMP-VALID-SW
036800         END-IF
036900         IF WS-TIMESTAMP-VALID-SW = 'Y'
037000            AND (WS-TS-YEAR   NOT DIGITS-ONLY-CLASS
037100             OR  WS-TS-MONTH  NOT DIGITS-ONLY-CLASS
037200             OR  WS-TS-DAY    NOT DIGITS-ONLY-CLASS
037300             OR  WS-TS-HOUR   NOT DIGITS-ONLY-CLASS
037400             OR  WS-TS-MINUTE NOT DIGITS-ONLY-CLASS
037500             OR  WS-TS-SECOND NOT DIGITS-ONLY-CLASS)
037600             MOVE 'N' TO WS-TIMESTAMP-VALID-SW
037700         END-IF
037800     END-IF.
037900*
038000 400-VALIDATE-REQUIRED-FIELDS.
038100*
038200* TRAN-AMOUNT-TEXT and TRAN-TIMESTAMP are not re-tested here --
038300* both were already proven non-blank by the two format checks
038400* that ran ahead of this paragraph.
038500*
038600     MOVE 'Y' TO WS-REQUIRED-VALID-SW.
038700     IF TRAN-ID = SPACES
038800        OR TRAN-TYPE = SPACES
038900        OR TRAN-CUSTOMER-ID = SPACES
039000         MOVE 'N' TO WS-REQUIRED-VALID-SW
039100     END-IF.
039200*
039300 450-VALIDATE-NON-NEGATIVE.
039400     MOVE 'Y' TO WS-NONNEG-VALID-SW.
039500     IF TRAN-AMOUNT < 0
039600         MOVE 'N' TO WS-NONNEG-VALID-SW
039700     END-IF.
039800*
039900 600-DERIVE-CATEGORY.
040000*
040100* The non-negative check above means DEBIT never actually
040200* reaches TRX0100 today, but the sign test stays in -- Card
040300* Services has a change request in to allow refund reversals
040400* through as negative amounts, at which point this branch earns
040500* its keep.
040600*
040700     IF TRAN-AMOUNT >= 0
040800         MOVE 'CREDIT' TO PARM-EVT-CATEGORY
040900     ELSE
041000         MOVE 'DEBIT'  TO PARM-EVT-CATEGORY
041100     END-IF.
041200*
041300*  END OF PROGRAM TRX0200
