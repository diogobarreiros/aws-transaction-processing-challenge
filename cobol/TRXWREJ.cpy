000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      trxwrej.cpy                                             *
000140*      (C) Copyright IBM Corp. 2001. All Rights Reserved.      *
000150*                                                              *
000160* Element of the Transaction Ingest batch suite.               *
000170*               @BANNER_END@                                   *
000180*                                                              *
000190*--------------------------------------------------------------*
000200*
000210* Rejected-Transaction output record. Every field of the
000220* offending input line is carried through here verbatim, even
000230* the ones that failed validation -- a blank TRAN-ID stays
000240* blank, it is never defaulted or dropped. REJ-REASON is the
000250* one fact this record adds; see TRX0200 for the precedence
000260* rule that decides which reason code wins.
000270*
000280     05  REJ-DETAIL.
000290         10  REJ-TRANSACTION-ID          PIC X(30) VALUE SPACES.
000300         10  REJ-TRANSACTION-TYPE        PIC X(20) VALUE SPACES.
000310         10  REJ-AMOUNT-TEXT             PIC X(15) VALUE SPACES.
000320         10  REJ-TIMESTAMP               PIC X(20) VALUE SPACES.
000330         10  REJ-CUSTOMER-ID             PIC X(20) VALUE SPACES.
000340         10  REJ-METADATA-RAW            PIC X(200) VALUE SPACES.
000350         10  REJ-REASON                  PIC X(30) VALUE SPACES.
000360         10  REJ-SOURCE-FILE-ID          PIC X(30) VALUE SPACES.
000370         10  REJ-ORIGINAL-FILE-NAME      PIC X(50) VALUE SPACES.
000380     05  FILLER                          PIC X(10) VALUE SPACES.
