000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      trxwevt.cpy                                             *
000140*      (C) Copyright IBM Corp. 2001. All Rights Reserved.      *
000150*                                                              *
000160* Element of the Transaction Ingest batch suite.               *
000170*               @BANNER_END@                                   *
000180*                                                              *
000190*--------------------------------------------------------------*
000200*
000210* Accepted-Transaction-Event output record. One record is
000220* written per accepted input detail, in the order accepted --
000230* this file has no key and is never read back by this suite.
000240*
000250     05  EVT-DETAIL.
000260         10  EVT-TRANSACTION-ID          PIC X(30) VALUE SPACES.
000270         10  EVT-TRANSACTION-TYPE        PIC X(20) VALUE SPACES.
000280         10  EVT-AMOUNT                  PIC S9(9)V9(2) COMP-3
000290                                                   VALUE 0.
000300         10  EVT-TRANSACTION-TIMESTAMP   PIC X(20) VALUE SPACES.
000310         10  EVT-CUSTOMER-ID             PIC X(20) VALUE SPACES.
000320         10  EVT-METADATA-RAW            PIC X(200) VALUE SPACES.
000330         10  EVT-PROCESSING-TIMESTAMP    PIC X(20) VALUE SPACES.
000340         10  EVT-CATEGORY                PIC X(06) VALUE SPACES.
000350         10  EVT-SOURCE-FILE-ID          PIC X(30) VALUE SPACES.
000360     05  FILLER                          PIC X(15) VALUE SPACES.
